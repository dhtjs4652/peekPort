000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVBAL01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : RESUMEN DE UNA CORRIDA DE BALANCEO - UNA LINEA   *
000800*             : POR CARTERA ANALIZADA.                         *
000900* USADO POR   : CVAL0020 (SALIDA)                                *
001000******************************************************************
001100*----------------------------------------------------------------*
001200*   CAMBIOS                                                      *
001300*----------------------------------------------------------------*
001400* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001500* 21/01/1999 RFLO  Y2K-02  SIN FECHAS EN ESTE LAYOUT, NO REQUIERE*
001600*                          AJUSTE DE SIGLO                      *
001700******************************************************************
001800 01  REG-CVBAL01.
001900*--------------------------------------------------------------*
002000*    CARTERA ANALIZADA                                          *
002100*--------------------------------------------------------------*
002200     05  BAL-ID-CARTERA              PIC 9(09).
002300*--------------------------------------------------------------*
002400*    INDICADOR SI REQUIERE BALANCEO                             *
002500*--------------------------------------------------------------*
002600     05  BAL-REQUIERE-BALANCEO       PIC X(01).
002700         88  BAL-SI-REQUIERE                 VALUE 'Y'.
002800         88  BAL-NO-REQUIERE                  VALUE 'N'.
002900*--------------------------------------------------------------*
003000*    DESVIACION TOTAL ACUMULADA (SUMA DE VALORES ABSOLUTOS)      *
003100*--------------------------------------------------------------*
003200     05  BAL-DESVIACION-TOTAL        PIC S9(05)V99.
003300*--------------------------------------------------------------*
003400*    COSTO ESTIMADO DE COMISIONES Y EFECTIVO REQUERIDO           *
003500*--------------------------------------------------------------*
003600     05  BAL-COSTO-ESTIMADO          PIC S9(11)V99.
003700     05  BAL-EFECTIVO-REQUERIDO      PIC S9(11)V99.
003800*--------------------------------------------------------------*
003900*    RELLENO DE REGISTRO                                        *
004000*--------------------------------------------------------------*
004100     05  FILLER                      PIC X(25).
