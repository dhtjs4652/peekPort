000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVAL0020, BALANCEO DE CARTERAS                   *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA LAS TENENCIAS ACTUALES DE UNA CARTERA     *
000800*             : CONTRA LOS RATIOS META POR CODIGO DE ACCION Y     *
000900*             : EMITE UNA RECOMENDACION DE COMPRA/VENTA/RETENER   *
001000*             : POR CODIGO, ORDENADA POR MAGNITUD DE DESVIACION,  *
001100*             : MAS UN RESUMEN DE LA CORRIDA.                     *
001200* ARCHIVOS    : CVTENEN=E, CVMETAS=E, CVRCOM=S, CVBALAN=S         *
001300* ACCION (ES) : B=BALANCEAR                                      *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 001014                                           *
001700* NOMBRE      : BALANCEO DE CARTERAS DE INVERSION                *
001800******************************************************************
001900*          B A L A N C E O   D E   C A R T E R A S
002000******************************************************************
002100*----------------------------------------------------------------*
002200*   BITACORA DE CAMBIOS                                         *
002300*----------------------------------------------------------------*
002400* 02/09/1991 MORG  001014  VERSION ORIGINAL - COMPARA TENENCIAS  *
002500*                          CONTRA METAS DE UN SOLO ARCHIVO DE    *
002600*                          TENENCIAS, SIN PRIORIZACION           *
002700* 17/04/1994 JALV  001199  SE AGREGA EL ORDENAMIENTO POR         *
002800*                          DESVIACION Y LA ASIGNACION DE         *
002900*                          PRIORIDAD, ANTES SALIA EN EL ORDEN    *
003000*                          DE LECTURA DEL ARCHIVO DE METAS        *
003100* 21/01/1999 RFLO  Y2K-02  REVISION GENERAL DE CAMBIO DE SIGLO.   *
003200*                          ESTE PROGRAMA NO MANEJA FECHAS, SIN    *
003300*                          IMPACTO                                *
003400* 30/05/2001 MORG  001588  SE AGREGA RCM-RAZON Y EL CALCULO DE    *
003500*                          COSTO ESTIMADO Y EFECTIVO REQUERIDO   *
003600*                          PARA EL RESUMEN CVBALAN                *
003700* 11/06/2003 HVAS  002237  SE AMPLIAN LAS TABLAS DE TRABAJO A 200 *
003800*                          CODIGOS DE ACCION, 50 YA NO ALCANZABAN*
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    CVAL0020.
004200 AUTHOR.        M. ORELLANA.
004300 INSTALLATION.  CARTERA DE VALORES.
004400 DATE-WRITTEN.  02/09/1991.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CVTENEN   ASSIGN   TO CVTENEN
005500            FILE STATUS IS FS-CVTENEN.
005600     SELECT CVMETAS   ASSIGN   TO CVMETAS
005700            FILE STATUS IS FS-CVMETAS.
005800     SELECT CVRCOM    ASSIGN   TO CVRCOM
005900            FILE STATUS IS FS-CVRCOM.
006000     SELECT CVBALAN   ASSIGN   TO CVBALAN
006100            FILE STATUS IS FS-CVBALAN.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*                   TENENCIAS ACTUALES - ENTRADA
006500 FD  CVTENEN.
006600     COPY CVTEN01.
006700*                   RATIOS META - ENTRADA
006800 FD  CVMETAS.
006900     COPY CVMET01.
007000*                   RECOMENDACIONES - SALIDA
007100 FD  CVRCOM.
007200     COPY CVRCM01.
007300*                   RESUMEN DE BALANCEO - SALIDA
007400 FD  CVBALAN.
007500     COPY CVBAL01.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*              VARIABLES DE ARCHIVO                              *
007900******************************************************************
008000 01  WKS-STATUS.
008100     05  FS-CVTENEN              PIC 9(02) VALUE ZEROES.
008200     05  FS-CVMETAS              PIC 9(02) VALUE ZEROES.
008300     05  FS-CVRCOM               PIC 9(02) VALUE ZEROES.
008400     05  FS-CVBALAN              PIC 9(02) VALUE ZEROES.
008500     05  FILLER                  PIC X(08) VALUE SPACES.
008600 01  WKS-BANDERAS.
008700     05  WKS-FIN-CVTENEN         PIC 9(01) VALUE ZEROES COMP.
008800         88  FIN-CVTENEN                   VALUE 1.
008900     05  WKS-FIN-CVMETAS         PIC 9(01) VALUE ZEROES COMP.
009000         88  FIN-CVMETAS                   VALUE 1.
009100     05  FILLER                  PIC X(04) VALUE SPACES.
009200******************************************************************
009300*   PARAMETRO DE LA CORRIDA - CARTERA A BALANCEAR, RECIBIDO DEL   *
009400*   PROGRAMADOR DE TRABAJOS COMO EN LAS DEMAS CORRIDAS DE ESTA    *
009500*   APLICACION (VER CIERRES1 - ACCEPT FECHAS FROM SYSIN)          *
009600******************************************************************
009700 01  WKS-PARAMETROS.
009800     05  WKS-ID-CARTERA-PARM     PIC 9(09) VALUE ZEROES.
009900     05  FILLER                  PIC X(06) VALUE SPACES.
010000 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS.
010100     05  WKS-CARTERA-PARM-ALTA   PIC 9(05).
010200     05  WKS-CARTERA-PARM-BAJA   PIC 9(04).
010300     05  FILLER                  PIC X(06).
010400******************************************************************
010500*   TABLA DE TENENCIAS CARGADA DE CVTENEN, LLAVE POR CODIGO       *
010600******************************************************************
010700 01  TAB-TENENCIA.
010800     05  TEN-TABLA OCCURS 200 TIMES INDEXED BY WKS-IX-TEN.
010900         10  TEN-CODIGO-TB        PIC X(20).
011000         10  TEN-NOMBRE-TB        PIC X(60).
011100         10  TEN-ACCIONES-TB      PIC S9(09).
011200         10  TEN-PRECIO-TB        PIC S9(09)V99.
011300         10  TEN-VALOR-TB         PIC S9(11)V99.
011400         10  TEN-RATIO-TB         PIC S9(03)V99.
011500     05  FILLER                  PIC X(04) VALUE SPACES.
011600******************************************************************
011700*   TABLA DE METAS CARGADA DE CVMETAS, LLAVE POR CODIGO           *
011800******************************************************************
011900 01  TAB-META.
012000     05  MET-TABLA OCCURS 200 TIMES INDEXED BY WKS-IX-MET.
012100         10  MET-CODIGO-TB        PIC X(20).
012200         10  MET-RATIO-TB         PIC S9(03)V99.
012300     05  FILLER                  PIC X(04) VALUE SPACES.
012400******************************************************************
012500*   TABLA DE LA UNION DE CODIGOS, CONSTRUIDA EN ORDEN DE PRIMERA  *
012600*   APARICION (PRIMERO LAS TENENCIAS, LUEGO LAS METAS NUEVAS)     *
012700******************************************************************
012800 01  TAB-UNION.
012900     05  UNI-TABLA OCCURS 200 TIMES INDEXED BY WKS-IX-UNI.
013000         10  UNI-CODIGO           PIC X(20).
013100         10  UNI-NOMBRE           PIC X(60).
013200         10  UNI-RATIO-ACTUAL     PIC S9(03)V99.
013300         10  UNI-RATIO-META       PIC S9(03)V99.
013400         10  UNI-DESVIACION       PIC S9(03)V99.
013500         10  UNI-DESVIACION-ABS   PIC S9(03)V99.
013600         10  UNI-ACCION           PIC X(04).
013700         10  UNI-ACCIONES-RECOM   PIC S9(09).
013800         10  UNI-MONTO-RECOM      PIC S9(11)V99.
013900         10  UNI-PRECIO-ACTUAL    PIC S9(09)V99.
014000         10  UNI-PRIORIDAD        PIC 9(03).
014100         10  UNI-RAZON            PIC X(80).
014200         10  FILLER               PIC X(10).
014300     05  FILLER                  PIC X(04) VALUE SPACES.
014400******************************************************************
014500*   RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO ESTABLE POR       *
014600*   DESPLAZAMIENTO (INSERCION DEL MAYOR, SIN ALTERAR EL ORDEN     *
014700*   RELATIVO DE LOS QUE QUEDAN CON IGUAL DESVIACION)              *
014800******************************************************************
014900 01  WKS-TEMP-UNION.
015000     05  WKS-TMP-CODIGO          PIC X(20).
015100     05  WKS-TMP-NOMBRE          PIC X(60).
015200     05  WKS-TMP-RATIO-ACTUAL    PIC S9(03)V99.
015300     05  WKS-TMP-RATIO-META      PIC S9(03)V99.
015400     05  WKS-TMP-DESVIACION      PIC S9(03)V99.
015500     05  WKS-TMP-DESVIACION-ABS  PIC S9(03)V99.
015600     05  WKS-TMP-ACCION          PIC X(04).
015700     05  WKS-TMP-ACCIONES-RECOM  PIC S9(09).
015800     05  WKS-TMP-MONTO-RECOM     PIC S9(11)V99.
015900     05  WKS-TMP-PRECIO-ACTUAL   PIC S9(09)V99.
016000     05  WKS-TMP-PRIORIDAD       PIC 9(03).
016100     05  WKS-TMP-RAZON           PIC X(80).
016200     05  FILLER                  PIC X(10).
016300******************************************************************
016400*              CAMPOS DE TRABAJO DEL CALCULO                     *
016500******************************************************************
016600 01  WKS-CAMPOS-TRABAJO.
016700     05  WKS-VALOR-TOTAL-ACTIVOS PIC S9(11)V99 VALUE ZEROES.
016800     05  WKS-TOTAL-DESVIACION    PIC S9(05)V99 VALUE ZEROES.
016900     05  WKS-TOTAL-DESVIACION-R REDEFINES WKS-TOTAL-DESVIACION.
017000         10  WKS-DESV-TOT-ENTERO  PIC S9(05).
017100         10  WKS-DESV-TOT-DECIMAL PIC 9(02).
017200     05  WKS-VALOR-META          PIC S9(11)V99 VALUE ZEROES.
017300     05  WKS-VALOR-ACTUAL-CALC   PIC S9(11)V99 VALUE ZEROES.
017400     05  WKS-DIFERENCIA-MONTO    PIC S9(11)V99 VALUE ZEROES.
017500     05  WKS-COSTO-ESTIMADO-6    PIC S9(13)V9(6) VALUE ZEROES.
017600     05  WKS-COSTO-ESTIMADO-6-R REDEFINES WKS-COSTO-ESTIMADO-6.
017700         10  WKS-COSTO-6-ENTERO    PIC S9(13).
017800         10  WKS-COSTO-6-DECIMAL   PIC 9(06).
017900     05  WKS-COSTO-ESTIMADO      PIC S9(11)V99 VALUE ZEROES.
018000     05  WKS-EFECTIVO-REQUERIDO  PIC S9(11)V99 VALUE ZEROES.
018100     05  WKS-DESVIACION-ABS      PIC S9(03)V99 VALUE ZEROES.
018200     05  WKS-DESVIACION-1D       PIC S9(03)V9 VALUE ZEROES.
018300     05  WKS-DESV-EDITADO        PIC ZZ9.9.
018400     05  WKS-REQUIERE-BALANCEO   PIC X(01) VALUE 'N'.
018500         88  HAY-QUE-BALANCEAR            VALUE 'Y'.
018600     05  FILLER                  PIC X(08) VALUE SPACES.
018700******************************************************************
018800*              INDICES Y APOYOS DEL ORDENAMIENTO                 *
018900******************************************************************
019000 01  WKS-INDICES.
019100     05  WKS-X                   PIC 9(05) VALUE ZEROES COMP.
019200     05  WKS-Y                   PIC 9(05) VALUE ZEROES COMP.
019300     05  WKS-POS-ENCONTRADO      PIC 9(05) VALUE ZEROES COMP.
019400     05  WKS-POS-MAYOR           PIC 9(05) VALUE ZEROES COMP.
019500     05  WKS-MAYOR-DESV          PIC S9(03)V99 VALUE ZEROES.
019600     05  FILLER                  PIC X(08) VALUE SPACES.
019700******************************************************************
019800*              CONTADORES PARA LA BITACORA DE OPERACION          *
019900******************************************************************
020000 01  WKS-CONTADORES.
020100     05  WKS-TENENCIAS-CARGADAS  PIC 9(05) VALUE ZEROES COMP.
020200     05  WKS-METAS-CARGADAS      PIC 9(05) VALUE ZEROES COMP.
020300     05  WKS-UNION-TOTAL         PIC 9(05) VALUE ZEROES COMP.
020400     05  WKS-RECOM-ESCRITAS      PIC 9(07) VALUE ZEROES COMP.
020500     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020600     05  FILLER                  PIC X(08) VALUE SPACES.
020700******************************************************************
020800 PROCEDURE DIVISION.
020900******************************************************************
021000*               S E C C I O N    P R I N C I P A L               *
021100******************************************************************
021200 000-MAIN SECTION.
021300     PERFORM 100-APERTURA-ARCHIVOS
021400     PERFORM 150-ACEPTA-PARAMETROS
021500     PERFORM 200-CARGA-TENENCIAS UNTIL FIN-CVTENEN
021600     PERFORM 210-CARGA-METAS     UNTIL FIN-CVMETAS
021700     PERFORM 300-CONSTRUYE-UNION
021800     PERFORM 400-CALCULA-UNA-FILA
021900         VARYING WKS-X FROM 1 BY 1
022000             UNTIL WKS-X > WKS-UNION-TOTAL
022100     PERFORM 500-ORDENA-UNA-POSICION
022200         VARYING WKS-X FROM 1 BY 1
022300             UNTIL WKS-X > WKS-UNION-TOTAL
022400     PERFORM 600-TOTALIZA-RESUMEN
022500     PERFORM 700-ESCRIBE-RECOMENDACION
022600         VARYING WKS-X FROM 1 BY 1
022700             UNTIL WKS-X > WKS-UNION-TOTAL
022800     PERFORM 800-ESCRIBE-RESUMEN
022900     PERFORM 900-ESTADISTICAS
023000     PERFORM 950-CIERRA-ARCHIVOS
023100     STOP RUN.
023200 000-MAIN-E. EXIT.
023300
023400 100-APERTURA-ARCHIVOS SECTION.
023500     OPEN INPUT  CVTENEN CVMETAS
023600          OUTPUT CVRCOM  CVBALAN
023700     IF FS-CVTENEN NOT = 0 OR FS-CVMETAS NOT = 0
023800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<'
023900                UPON CONSOLE
024000        MOVE 91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF
024300     IF FS-CVRCOM NOT = 0 OR FS-CVBALAN NOT = 0
024400        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA <<<'
024500                UPON CONSOLE
024600        MOVE 91 TO RETURN-CODE
024700        STOP RUN
024800     END-IF.
024900 100-APERTURA-ARCHIVOS-E. EXIT.
025000
025100 150-ACEPTA-PARAMETROS SECTION.
025200     ACCEPT WKS-ID-CARTERA-PARM FROM SYSIN.
025300 150-ACEPTA-PARAMETROS-E. EXIT.
025400
025500******************************************************************
025600*   200/210 - CARGA DE LAS DOS TABLAS DE TRABAJO DESDE LOS        *
025700*   ARCHIVOS DE ENTRADA, IGUAL TECNICA QUE TLAL-CICLOS EN         *
025800*   CIERRES1 PARA EVITAR ACCESO DIRECTO A DISCO POR CODIGO        *
025900******************************************************************
026000 200-CARGA-TENENCIAS SECTION.
026100     READ CVTENEN NEXT RECORD
026200       AT END
026300          MOVE 1 TO WKS-FIN-CVTENEN
026400       NOT AT END
026500          ADD 1 TO WKS-TENENCIAS-CARGADAS
026600          SET WKS-IX-TEN TO WKS-TENENCIAS-CARGADAS
026700          MOVE TEN-CODIGO   TO TEN-CODIGO-TB   (WKS-IX-TEN)
026800          MOVE TEN-NOMBRE   TO TEN-NOMBRE-TB   (WKS-IX-TEN)
026900          MOVE TEN-ACCIONES TO TEN-ACCIONES-TB (WKS-IX-TEN)
027000          MOVE TEN-PRECIO   TO TEN-PRECIO-TB   (WKS-IX-TEN)
027100          MOVE TEN-VALOR    TO TEN-VALOR-TB    (WKS-IX-TEN)
027200          MOVE TEN-RATIO    TO TEN-RATIO-TB    (WKS-IX-TEN)
027300          ADD TEN-VALOR     TO WKS-VALOR-TOTAL-ACTIVOS
027400     END-READ.
027500 200-CARGA-TENENCIAS-E. EXIT.
027600
027700 210-CARGA-METAS SECTION.
027800     READ CVMETAS NEXT RECORD
027900       AT END
028000          MOVE 1 TO WKS-FIN-CVMETAS
028100       NOT AT END
028200          ADD 1 TO WKS-METAS-CARGADAS
028300          SET WKS-IX-MET TO WKS-METAS-CARGADAS
028400          MOVE MET-CODIGO TO MET-CODIGO-TB (WKS-IX-MET)
028500          MOVE MET-RATIO  TO MET-RATIO-TB  (WKS-IX-MET)
028600     END-READ.
028700 210-CARGA-METAS-E. EXIT.
028800
028900******************************************************************
029000*   300 - CONSTRUYE LA UNION DE CODIGOS, TENENCIAS PRIMERO Y      *
029100*   LUEGO LAS METAS QUE NO TENIAN TENENCIA, EN ORDEN DE LECTURA   *
029200******************************************************************
029300 300-CONSTRUYE-UNION SECTION.
029400     PERFORM 310-AGREGA-TENENCIA
029500         VARYING WKS-X FROM 1 BY 1
029600             UNTIL WKS-X > WKS-TENENCIAS-CARGADAS
029700     PERFORM 320-AGREGA-META
029800         VARYING WKS-X FROM 1 BY 1
029900             UNTIL WKS-X > WKS-METAS-CARGADAS.
030000 300-CONSTRUYE-UNION-E. EXIT.
030100
030200 310-AGREGA-TENENCIA SECTION.
030300     SET WKS-IX-TEN TO WKS-X
030400     ADD 1 TO WKS-UNION-TOTAL
030500     SET WKS-IX-UNI TO WKS-UNION-TOTAL
030600     MOVE TEN-CODIGO-TB   (WKS-IX-TEN) TO UNI-CODIGO       (WKS-IX-UNI)
030700     MOVE TEN-NOMBRE-TB   (WKS-IX-TEN) TO UNI-NOMBRE       (WKS-IX-UNI)
030800     MOVE TEN-RATIO-TB    (WKS-IX-TEN) TO UNI-RATIO-ACTUAL (WKS-IX-UNI)
030900     MOVE TEN-PRECIO-TB   (WKS-IX-TEN) TO UNI-PRECIO-ACTUAL (WKS-IX-UNI)
031000     MOVE ZEROES                       TO UNI-RATIO-META   (WKS-IX-UNI).
031100 310-AGREGA-TENENCIA-E. EXIT.
031200
031300 320-AGREGA-META SECTION.
031400     SET WKS-IX-MET TO WKS-X
031500     PERFORM 330-BUSCA-CODIGO-EN-UNION
031600     IF WKS-POS-ENCONTRADO > 0
031700        SET WKS-IX-UNI TO WKS-POS-ENCONTRADO
031800        MOVE MET-RATIO-TB (WKS-IX-MET) TO UNI-RATIO-META (WKS-IX-UNI)
031900     ELSE
032000        ADD 1 TO WKS-UNION-TOTAL
032100        SET WKS-IX-UNI TO WKS-UNION-TOTAL
032200        MOVE MET-CODIGO-TB (WKS-IX-MET) TO UNI-CODIGO    (WKS-IX-UNI)
032300        MOVE MET-CODIGO-TB (WKS-IX-MET) TO UNI-NOMBRE    (WKS-IX-UNI)
032400        MOVE MET-RATIO-TB  (WKS-IX-MET) TO UNI-RATIO-META (WKS-IX-UNI)
032500        MOVE ZEROES                     TO UNI-RATIO-ACTUAL (WKS-IX-UNI)
032600        MOVE ZEROES                     TO UNI-PRECIO-ACTUAL (WKS-IX-UNI)
032700     END-IF.
032800 320-AGREGA-META-E. EXIT.
032900
033000 330-BUSCA-CODIGO-EN-UNION SECTION.
033100     MOVE 0 TO WKS-POS-ENCONTRADO
033200     PERFORM 331-COMPARA-CODIGO
033300         VARYING WKS-Y FROM 1 BY 1
033400             UNTIL WKS-Y > WKS-UNION-TOTAL
033500                OR WKS-POS-ENCONTRADO > 0.
033600 330-BUSCA-CODIGO-EN-UNION-E. EXIT.
033700
033800 331-COMPARA-CODIGO SECTION.
033900     SET WKS-IX-UNI TO WKS-Y
034000     IF UNI-CODIGO (WKS-IX-UNI) = MET-CODIGO-TB (WKS-IX-MET)
034100        MOVE WKS-Y TO WKS-POS-ENCONTRADO
034200     END-IF.
034300 331-COMPARA-CODIGO-E. EXIT.
034400
034500******************************************************************
034600*   400 - CALCULA DESVIACION, ACCION Y RECOMENDACION DE UN        *
034700*   CODIGO DE ACCION DE LA UNION                                 *
034800******************************************************************
034900 400-CALCULA-UNA-FILA SECTION.
035000     SET WKS-IX-UNI TO WKS-X
035100     COMPUTE UNI-DESVIACION (WKS-IX-UNI) =
035200             UNI-RATIO-ACTUAL (WKS-IX-UNI)
035300           - UNI-RATIO-META   (WKS-IX-UNI)
035400
035500     IF UNI-DESVIACION (WKS-IX-UNI) >= 0
035600        MOVE UNI-DESVIACION (WKS-IX-UNI) TO WKS-DESVIACION-ABS
035700     ELSE
035800        COMPUTE WKS-DESVIACION-ABS =
035900                UNI-DESVIACION (WKS-IX-UNI) * -1
036000     END-IF
036100     MOVE WKS-DESVIACION-ABS TO UNI-DESVIACION-ABS (WKS-IX-UNI)
036200     ADD WKS-DESVIACION-ABS  TO WKS-TOTAL-DESVIACION
036300
036400     EVALUATE TRUE
036500        WHEN WKS-DESVIACION-ABS NOT > 10.00
036600           MOVE 'HOLD' TO UNI-ACCION (WKS-IX-UNI)
036700        WHEN UNI-DESVIACION (WKS-IX-UNI) > 10.00
036800           MOVE 'SELL' TO UNI-ACCION (WKS-IX-UNI)
036900           MOVE 'Y'    TO WKS-REQUIERE-BALANCEO
037000        WHEN OTHER
037100           MOVE 'BUY ' TO UNI-ACCION (WKS-IX-UNI)
037200           MOVE 'Y'    TO WKS-REQUIERE-BALANCEO
037300     END-EVALUATE
037400
037500     COMPUTE WKS-VALOR-META ROUNDED =
037600             WKS-VALOR-TOTAL-ACTIVOS
037700           * UNI-RATIO-META (WKS-IX-UNI) / 100
037800     COMPUTE WKS-VALOR-ACTUAL-CALC ROUNDED =
037900             WKS-VALOR-TOTAL-ACTIVOS
038000           * UNI-RATIO-ACTUAL (WKS-IX-UNI) / 100
038100     COMPUTE WKS-DIFERENCIA-MONTO =
038200             WKS-VALOR-META - WKS-VALOR-ACTUAL-CALC
038300
038400     IF UNI-ACCION (WKS-IX-UNI) NOT = 'HOLD'
038500        AND UNI-PRECIO-ACTUAL (WKS-IX-UNI) > 0
038600        COMPUTE UNI-ACCIONES-RECOM (WKS-IX-UNI) ROUNDED =
038700                WKS-DIFERENCIA-MONTO
038800              / UNI-PRECIO-ACTUAL (WKS-IX-UNI)
038900        IF WKS-DIFERENCIA-MONTO >= 0
039000           MOVE WKS-DIFERENCIA-MONTO TO UNI-MONTO-RECOM (WKS-IX-UNI)
039100        ELSE
039200           COMPUTE UNI-MONTO-RECOM (WKS-IX-UNI) =
039300                   WKS-DIFERENCIA-MONTO * -1
039400        END-IF
039500     ELSE
039600        MOVE 0 TO UNI-ACCIONES-RECOM (WKS-IX-UNI)
039700        MOVE 0 TO UNI-MONTO-RECOM    (WKS-IX-UNI)
039800     END-IF
039900
040000     PERFORM 410-FORMATEA-RAZON.
040100 400-CALCULA-UNA-FILA-E. EXIT.
040200
040300 410-FORMATEA-RAZON SECTION.
040400     COMPUTE WKS-DESVIACION-1D ROUNDED = WKS-DESVIACION-ABS
040500     MOVE WKS-DESVIACION-1D TO WKS-DESV-EDITADO
040600     EVALUATE UNI-ACCION (WKS-IX-UNI)
040700        WHEN 'BUY '
040800           STRING 'SHORT OF TARGET BY ' DELIMITED BY SIZE
040900                  WKS-DESV-EDITADO      DELIMITED BY SIZE
041000                  '% - BUY RECOMMENDED' DELIMITED BY SIZE
041100                  INTO UNI-RAZON (WKS-IX-UNI)
041200        WHEN 'SELL'
041300           STRING 'OVER TARGET BY '     DELIMITED BY SIZE
041400                  WKS-DESV-EDITADO      DELIMITED BY SIZE
041500                  '% - SELL RECOMMENDED' DELIMITED BY SIZE
041600                  INTO UNI-RAZON (WKS-IX-UNI)
041700        WHEN OTHER
041800           STRING 'DIFFERENCE FROM TARGET IS ' DELIMITED BY SIZE
041900                  WKS-DESV-EDITADO             DELIMITED BY SIZE
042000                  '% - ACCEPTABLE LEVEL'       DELIMITED BY SIZE
042100                  INTO UNI-RAZON (WKS-IX-UNI)
042200     END-EVALUATE.
042300 410-FORMATEA-RAZON-E. EXIT.
042400
042500******************************************************************
042600*   500 - ORDENAMIENTO ESTABLE POR DESVIACION ABSOLUTA            *
042700*   DESCENDENTE, POR SELECCION CON DESPLAZAMIENTO (NO INTERCAMBIO*
042800*   DIRECTO) PARA NO ALTERAR EL ORDEN RELATIVO DE LOS EMPATES     *
042900******************************************************************
043000 500-ORDENA-UNA-POSICION SECTION.
043100     MOVE WKS-X TO WKS-POS-MAYOR
043200     SET WKS-IX-UNI TO WKS-X
043300     MOVE UNI-DESVIACION-ABS (WKS-IX-UNI) TO WKS-MAYOR-DESV
043400     PERFORM 510-BUSCA-MAYOR
043500         VARYING WKS-Y FROM WKS-X BY 1
043600             UNTIL WKS-Y > WKS-UNION-TOTAL
043700     IF WKS-POS-MAYOR NOT = WKS-X
043800        PERFORM 520-INSERTA-EN-POSICION
043900     END-IF
044000     SET WKS-IX-UNI TO WKS-X
044100     MOVE WKS-X TO UNI-PRIORIDAD (WKS-IX-UNI).
044200 500-ORDENA-UNA-POSICION-E. EXIT.
044300
044400 510-BUSCA-MAYOR SECTION.
044500     SET WKS-IX-UNI TO WKS-Y
044600     IF UNI-DESVIACION-ABS (WKS-IX-UNI) > WKS-MAYOR-DESV
044700        MOVE UNI-DESVIACION-ABS (WKS-IX-UNI) TO WKS-MAYOR-DESV
044800        MOVE WKS-Y TO WKS-POS-MAYOR
044900     END-IF.
045000 510-BUSCA-MAYOR-E. EXIT.
045100
045200 520-INSERTA-EN-POSICION SECTION.
045300     SET WKS-IX-UNI TO WKS-POS-MAYOR
045400     MOVE UNI-TABLA (WKS-IX-UNI) TO WKS-TEMP-UNION
045500     PERFORM 530-DESPLAZA-UNA-FILA
045600         VARYING WKS-Y FROM WKS-POS-MAYOR BY -1
045700             UNTIL WKS-Y = WKS-X
045800     SET WKS-IX-UNI TO WKS-X
045900     MOVE WKS-TEMP-UNION TO UNI-TABLA (WKS-IX-UNI).
046000 520-INSERTA-EN-POSICION-E. EXIT.
046100
046200 530-DESPLAZA-UNA-FILA SECTION.
046300     SET WKS-IX-UNI TO WKS-Y
046400     MOVE UNI-TABLA (WKS-Y - 1) TO UNI-TABLA (WKS-IX-UNI).
046500 530-DESPLAZA-UNA-FILA-E. EXIT.
046600
046700******************************************************************
046800*   600 - TOTALIZA EL RESUMEN DE LA CORRIDA: COSTO ESTIMADO AL    *
046900*   0.3% SOBRE TODA FILA QUE NO SEA HOLD Y EFECTIVO REQUERIDO     *
047000*   SOBRE LAS FILAS DE COMPRA                                    *
047100******************************************************************
047200 600-TOTALIZA-RESUMEN SECTION.
047300     PERFORM 610-ACUMULA-UNA-FILA
047400         VARYING WKS-X FROM 1 BY 1
047500             UNTIL WKS-X > WKS-UNION-TOTAL
047600     COMPUTE WKS-COSTO-ESTIMADO ROUNDED = WKS-COSTO-ESTIMADO-6.
047700 600-TOTALIZA-RESUMEN-E. EXIT.
047800
047900 610-ACUMULA-UNA-FILA SECTION.
048000     SET WKS-IX-UNI TO WKS-X
048100     IF UNI-ACCION (WKS-IX-UNI) NOT = 'HOLD'
048200        COMPUTE WKS-COSTO-ESTIMADO-6 =
048300                WKS-COSTO-ESTIMADO-6
048400              + (UNI-MONTO-RECOM (WKS-IX-UNI) * 0.003)
048500     END-IF
048600     IF UNI-ACCION (WKS-IX-UNI) = 'BUY '
048700        ADD UNI-MONTO-RECOM (WKS-IX-UNI) TO WKS-EFECTIVO-REQUERIDO
048800     END-IF.
048900 610-ACUMULA-UNA-FILA-E. EXIT.
049000
049100******************************************************************
049200*   700 - ESCRIBE UNA LINEA DE RECOMENDACION POR CODIGO, YA EN    *
049300*   ORDEN DE PRIORIDAD POR LA TABLA REORDENADA EN EL PASO 500     *
049400******************************************************************
049500 700-ESCRIBE-RECOMENDACION SECTION.
049600     SET WKS-IX-UNI TO WKS-X
049700     INITIALIZE                            REG-CVRCM01
049800     MOVE UNI-CODIGO         (WKS-IX-UNI) TO RCM-CODIGO
049900     MOVE UNI-NOMBRE         (WKS-IX-UNI) TO RCM-NOMBRE
050000     MOVE UNI-RATIO-ACTUAL   (WKS-IX-UNI) TO RCM-RATIO-ACTUAL
050100     MOVE UNI-RATIO-META     (WKS-IX-UNI) TO RCM-RATIO-META
050200     MOVE UNI-DESVIACION     (WKS-IX-UNI) TO RCM-DESVIACION
050300     MOVE UNI-ACCION         (WKS-IX-UNI) TO RCM-ACCION
050400     MOVE UNI-ACCIONES-RECOM (WKS-IX-UNI) TO RCM-ACCIONES-RECOM
050500     MOVE UNI-MONTO-RECOM    (WKS-IX-UNI) TO RCM-MONTO-RECOM
050600     MOVE UNI-PRECIO-ACTUAL  (WKS-IX-UNI) TO RCM-PRECIO-ACTUAL
050700     MOVE UNI-PRIORIDAD      (WKS-IX-UNI) TO RCM-PRIORIDAD
050800     MOVE UNI-RAZON          (WKS-IX-UNI) TO RCM-RAZON
050900     WRITE REG-CVRCM01
051000     IF FS-CVRCOM NOT = 0
051100        DISPLAY 'ERROR AL GRABAR CVRCOM, CODIGO: '
051200                RCM-CODIGO ' STATUS: ' FS-CVRCOM UPON CONSOLE
051300     ELSE
051400        ADD 1 TO WKS-RECOM-ESCRITAS
051500     END-IF.
051600 700-ESCRIBE-RECOMENDACION-E. EXIT.
051700
051800 800-ESCRIBE-RESUMEN SECTION.
051900     INITIALIZE                        REG-CVBAL01
052000     MOVE WKS-ID-CARTERA-PARM       TO BAL-ID-CARTERA
052100     MOVE WKS-REQUIERE-BALANCEO     TO BAL-REQUIERE-BALANCEO
052200     MOVE WKS-TOTAL-DESVIACION      TO BAL-DESVIACION-TOTAL
052300     MOVE WKS-COSTO-ESTIMADO        TO BAL-COSTO-ESTIMADO
052400     MOVE WKS-EFECTIVO-REQUERIDO    TO BAL-EFECTIVO-REQUERIDO
052500     WRITE REG-CVBAL01
052600     IF FS-CVBALAN NOT = 0
052700        DISPLAY 'ERROR AL GRABAR CVBALAN, CARTERA: '
052800                WKS-ID-CARTERA-PARM
052900                ' STATUS: ' FS-CVBALAN UPON CONSOLE
053000     END-IF.
053100 800-ESCRIBE-RESUMEN-E. EXIT.
053200
053300 900-ESTADISTICAS SECTION.
053400     DISPLAY '******************************************'
053500     MOVE    WKS-TENENCIAS-CARGADAS TO WKS-MASCARA
053600     DISPLAY 'TENENCIAS CARGADAS:          ' WKS-MASCARA
053700     MOVE    WKS-METAS-CARGADAS     TO WKS-MASCARA
053800     DISPLAY 'METAS CARGADAS:               ' WKS-MASCARA
053900     MOVE    WKS-UNION-TOTAL        TO WKS-MASCARA
054000     DISPLAY 'CODIGOS EN LA UNION:          ' WKS-MASCARA
054100     MOVE    WKS-RECOM-ESCRITAS     TO WKS-MASCARA
054200     DISPLAY 'RECOMENDACIONES ESCRITAS:     ' WKS-MASCARA
054300     DISPLAY '******************************************'.
054400 900-ESTADISTICAS-E. EXIT.
054500
054600 950-CIERRA-ARCHIVOS SECTION.
054700     CLOSE CVTENEN CVMETAS CVRCOM CVBALAN.
054800 950-CIERRA-ARCHIVOS-E. EXIT.
