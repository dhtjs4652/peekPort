000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVRCM01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : RECOMENDACIONES DE BALANCEO - UNA LINEA POR      *
000800*             : CODIGO DE ACCION PRESENTE EN TENENCIAS O METAS,  *
000900*             : ORDENADA POR MAGNITUD DE DESVIACION.             *
001000* USADO POR   : CVAL0020 (SALIDA)                                *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*   CAMBIOS                                                      *
001400*----------------------------------------------------------------*
001500* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001600* 21/01/1999 RFLO  Y2K-02  SIN FECHAS EN ESTE LAYOUT, NO REQUIERE*
001700*                          AJUSTE DE SIGLO                      *
001800* 30/05/2001 MORG  001588  SE AGREGA RCM-RAZON PARA DEVOLVER EL  *
001900*                          MENSAJE EXPLICATIVO AL ASESOR         *
002000******************************************************************
002100 01  REG-CVRCM01.
002200*--------------------------------------------------------------*
002300*    LLAVE DEL CODIGO DE ACCION                                 *
002400*--------------------------------------------------------------*
002500     05  RCM-CODIGO                  PIC X(20).
002600     05  RCM-NOMBRE                  PIC X(60).
002700*--------------------------------------------------------------*
002800*    RATIOS ACTUAL, META Y SU DESVIACION (ACTUAL MENOS META)     *
002900*--------------------------------------------------------------*
003000     05  RCM-RATIO-ACTUAL            PIC S9(03)V99.
003100     05  RCM-RATIO-META              PIC S9(03)V99.
003200     05  RCM-DESVIACION              PIC S9(03)V99.
003300*--------------------------------------------------------------*
003400*    ACCION RECOMENDADA                                         *
003500*--------------------------------------------------------------*
003600     05  RCM-ACCION                  PIC X(04).
003700         88  RCM-ES-COMPRA                   VALUE 'BUY '.
003800         88  RCM-ES-VENTA                     VALUE 'SELL'.
003900         88  RCM-ES-RETENER                   VALUE 'HOLD'.
004000*--------------------------------------------------------------*
004100*    ACCIONES Y MONTO RECOMENDADO, MONTO SIEMPRE ABSOLUTO        *
004200*--------------------------------------------------------------*
004300     05  RCM-ACCIONES-RECOM          PIC S9(09).
004400     05  RCM-MONTO-RECOM             PIC S9(11)V99.
004500*--------------------------------------------------------------*
004600*    PRECIO ACTUAL USADO EN EL CALCULO                          *
004700*--------------------------------------------------------------*
004800     05  RCM-PRECIO-ACTUAL           PIC S9(09)V99.
004900*--------------------------------------------------------------*
005000*    PRIORIDAD - 1 ES LA MAYOR DESVIACION ABSOLUTA               *
005100*--------------------------------------------------------------*
005200     05  RCM-PRIORIDAD               PIC 9(03).
005300*--------------------------------------------------------------*
005400*    MENSAJE EXPLICATIVO PARA EL ASESOR                         *
005500*--------------------------------------------------------------*
005600     05  RCM-RAZON                   PIC X(80).
005700*--------------------------------------------------------------*
005800*    RELLENO DE REGISTRO                                        *
005900*--------------------------------------------------------------*
006000     05  FILLER                      PIC X(10).
