000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVAL0030, REGISTRO DE TRANSACCIONES              *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL ARCHIVO DE SOLICITUDES DE COMPRA/VENTA*
000800*             : RECIBIDO DEL FRENTE EN LINEA, CREA EL ACTIVO SI   *
000900*             : TODAVIA NO EXISTE EN LA CARTERA, GRABA LA         *
001000*             : BITACORA DE MOVIMIENTOS Y REGRABA EL MAESTRO DE   *
001100*             : ACTIVOS ACTUALIZADO AL FINAL DE LA CORRIDA.       *
001200* ARCHIVOS    : CVCARER=E, CVACTIV=E/S, CVSOLIC=E, CVMOVIM=S      *
001300* ACCION (ES) : M=MIGRAR/REGISTRAR                                *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 000000                                           *
001700* NOMBRE      : REGISTRO DE TRANSACCIONES DE CARTERA              *
001800******************************************************************
001900*      R E G I S T R O   D E   T R A N S A C C I O N E S
002000******************************************************************
002100*----------------------------------------------------------------*
002200*   BITACORA DE CAMBIOS                                         *
002300*----------------------------------------------------------------*
002400* 14/03/1986 JALV  000000  VERSION ORIGINAL - SOLO REGISTRABA LA *
002500*                          TRANSACCION SOBRE UN ACTIVO YA        *
002600*                          EXISTENTE, LA CARGA DE ACTIVOS NUEVOS *
002700*                          SE HACIA POR UN PROCESO APARTE         *
002800* 02/09/1991 MORG  001014  SE FUSIONA LA CARGA DE ACTIVOS NUEVOS *
002900*                          DENTRO DE ESTE MISMO PROGRAMA         *
003000* 21/01/1999 RFLO  Y2K-02  TRQ-FECHA Y MOV-FECHA YA VIAJABAN EN   *
003100*                          CCYYMMDD, SIN IMPACTO                 *
003200* 30/05/2001 MORG  001588  SE VALIDA LA EXISTENCIA DE LA CARTERA  *
003300*                          ANTES DE CREAR EL ACTIVO, SE RECHAZAN  *
003400*                          LAS SOLICITUDES CONTRA CARTERA         *
003500*                          INEXISTENTE                           *
003600* 11/06/2003 HVAS  002237  SE AMPLIAN LAS TABLAS DE TRABAJO A 500 *
003700*                          CARTERAS Y 500 ACTIVOS                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    CVAL0030.
004100 AUTHOR.        J. ALVARADO.
004200 INSTALLATION.  CARTERA DE VALORES.
004300 DATE-WRITTEN.  14/03/1986.
004400 DATE-COMPILED.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CVCARER   ASSIGN   TO CVCARER
005400            FILE STATUS IS FS-CVCARER.
005500     SELECT CVACTIV   ASSIGN   TO CVACTIV
005600            FILE STATUS IS FS-CVACTIV.
005700     SELECT CVSOLIC   ASSIGN   TO CVSOLIC
005800            FILE STATUS IS FS-CVSOLIC.
005900     SELECT CVMOVIM   ASSIGN   TO CVMOVIM
006000            FILE STATUS IS FS-CVMOVIM.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*                   MAESTRO DE CARTERAS - ENTRADA (VALIDACION)
006400 FD  CVCARER.
006500     COPY CVCAR01.
006600*                   MAESTRO DE ACTIVOS - ENTRADA Y SALIDA
006700 FD  CVACTIV.
006800     COPY CVACT01.
006900*                   SOLICITUDES DE MOVIMIENTO - ENTRADA
007000 FD  CVSOLIC.
007100     COPY CVTRQ01.
007200*                   BITACORA DE MOVIMIENTOS - SALIDA
007300 FD  CVMOVIM.
007400     COPY CVMOV01.
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*              VARIABLES DE ARCHIVO                              *
007800******************************************************************
007900 01  WKS-STATUS.
008000     05  FS-CVCARER              PIC 9(02) VALUE ZEROES.
008100     05  FS-CVACTIV              PIC 9(02) VALUE ZEROES.
008200     05  FS-CVSOLIC              PIC 9(02) VALUE ZEROES.
008300     05  FS-CVMOVIM              PIC 9(02) VALUE ZEROES.
008400     05  FILLER                  PIC X(08) VALUE SPACES.
008500 01  WKS-BANDERAS.
008600     05  WKS-FIN-CVCARER         PIC 9(01) VALUE ZEROES COMP.
008700         88  FIN-CVCARER                   VALUE 1.
008800     05  WKS-FIN-CVACTIV         PIC 9(01) VALUE ZEROES COMP.
008900         88  FIN-CVACTIV                   VALUE 1.
009000     05  WKS-FIN-CVSOLIC         PIC 9(01) VALUE ZEROES COMP.
009100         88  FIN-CVSOLIC                   VALUE 1.
009200     05  WKS-CARTERA-VALIDA      PIC 9(01) VALUE ZEROES COMP.
009300         88  CARTERA-ES-VALIDA              VALUE 1.
009400     05  FILLER                  PIC X(04) VALUE SPACES.
009500******************************************************************
009600*   PARAMETRO DE LA CORRIDA - PRIMER NUMERO DE MOVIMIENTO A        *
009700*   ASIGNAR, RECIBIDO DEL PROGRAMADOR DE TRABAJOS IGUAL QUE EN     *
009800*   LAS DEMAS CORRIDAS DE ESTA APLICACION                         *
009900******************************************************************
010000 01  WKS-PARAMETROS.
010100     05  WKS-MOV-ID-PARM         PIC 9(09) VALUE ZEROES.
010200     05  FILLER                  PIC X(06) VALUE SPACES.
010300 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS.
010400     05  WKS-MOV-ID-PARM-ALTA    PIC 9(05).
010500     05  WKS-MOV-ID-PARM-BAJA    PIC 9(04).
010600     05  FILLER                  PIC X(06).
010700******************************************************************
010800*   TABLA DE CARTERAS CARGADA DE CVCARER, SOLO PARA VALIDAR QUE   *
010900*   LA CARTERA DE LA SOLICITUD EXISTE                            *
011000******************************************************************
011100 01  TAB-CARTERA.
011200     05  CAR-TABLA OCCURS 500 TIMES INDEXED BY WKS-IX-CAR.
011300         10  CAR-ID-TB            PIC 9(09).
011400     05  FILLER                  PIC X(04) VALUE SPACES.
011500******************************************************************
011600*   TABLA DE ACTIVOS CARGADA DE CVACTIV, ACTUALIZADA EN MEMORIA   *
011700*   CON LOS ACTIVOS NUEVOS Y REGRABADA AL FINAL DE LA CORRIDA     *
011800******************************************************************
011900 01  TAB-ACTIVO.
012000     05  ACT-TABLA OCCURS 500 TIMES INDEXED BY WKS-IX-ACT.
012100         10  ACT-ID-TB            PIC 9(09).
012200         10  ACT-TICKER-TB        PIC X(20).
012300         10  ACT-NOMBRE-TB        PIC X(60).
012400         10  ACT-CATEGORIA-TB     PIC X(20).
012500         10  ACT-ID-CARTERA-TB    PIC 9(09).
012600         10  ACT-CANTIDAD-TB      PIC S9(09).
012700         10  ACT-PRECIO-COMPRA-TB PIC S9(09)V99.
012800         10  ACT-PRECIO-ACTUAL-TB PIC S9(09)V99.
012900         10  ACT-RATIO-META-TB    PIC S9(03)V99.
013000         10  ACT-PLAZO-TB         PIC X(10).
013100         10  ACT-NOTA-TB          PIC X(200).
013200     05  FILLER                  PIC X(04) VALUE SPACES.
013300******************************************************************
013400*              CAMPOS DE TRABAJO DEL PROCESO                     *
013500******************************************************************
013600 01  WKS-CAMPOS-TRABAJO.
013700     05  WKS-ACT-ID-SIGUIENTE    PIC 9(09) VALUE ZEROES.
013800     05  WKS-ACT-ID-SIGUIENTE-R REDEFINES WKS-ACT-ID-SIGUIENTE.
013900         10  WKS-ACT-ID-SIG-ALTA  PIC 9(05).
014000         10  WKS-ACT-ID-SIG-BAJA  PIC 9(04).
014100     05  WKS-MOV-ID-SIGUIENTE    PIC 9(09) VALUE ZEROES.
014200     05  WKS-MOV-ID-SIGUIENTE-R REDEFINES WKS-MOV-ID-SIGUIENTE.
014300         10  WKS-MOV-ID-SIG-ALTA  PIC 9(05).
014400         10  WKS-MOV-ID-SIG-BAJA  PIC 9(04).
014500     05  FILLER                  PIC X(08) VALUE SPACES.
014600******************************************************************
014700*              INDICES DE BUSQUEDA EN TABLA                      *
014800******************************************************************
014900 01  WKS-INDICES.
015000     05  WKS-X                   PIC 9(05) VALUE ZEROES COMP.
015100     05  WKS-POS-ACTIVO          PIC 9(05) VALUE ZEROES COMP.
015200     05  FILLER                  PIC X(08) VALUE SPACES.
015300******************************************************************
015400*              CONTADORES PARA LA BITACORA DE OPERACION          *
015500******************************************************************
015600 01  WKS-CONTADORES.
015700     05  WKS-CARTERAS-CARGADAS   PIC 9(07) VALUE ZEROES COMP.
015800     05  WKS-ACTIVOS-CARGADOS    PIC 9(07) VALUE ZEROES COMP.
015900     05  WKS-ACTIVOS-CREADOS     PIC 9(07) VALUE ZEROES COMP.
016000     05  WKS-SOLICITUDES-LEIDAS  PIC 9(07) VALUE ZEROES COMP.
016100     05  WKS-SOLICITUDES-RECHAZ  PIC 9(07) VALUE ZEROES COMP.
016200     05  WKS-TRANSACC-ESCRITAS   PIC 9(07) VALUE ZEROES COMP.
016300     05  WKS-ACTIVOS-REGRABADOS  PIC 9(07) VALUE ZEROES COMP.
016400     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
016500     05  FILLER                  PIC X(08) VALUE SPACES.
016600******************************************************************
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*               S E C C I O N    P R I N C I P A L               *
017000******************************************************************
017100 000-MAIN SECTION.
017200     PERFORM 100-APERTURA-ARCHIVOS
017300     PERFORM 150-ACEPTA-PARAMETROS
017400     PERFORM 200-CARGA-CARTERAS    UNTIL FIN-CVCARER
017500     PERFORM 300-CARGA-ACTIVOS     UNTIL FIN-CVACTIV
017600     PERFORM 350-CIERRA-ENTRADA-ACTIVOS
017700     PERFORM 400-LEE-SOLICITUD
017800     PERFORM 500-PROCESA-SOLICITUD UNTIL FIN-CVSOLIC
017900     PERFORM 800-REGRABA-ACTIVOS
018000     PERFORM 900-ESTADISTICAS
018100     PERFORM 950-CIERRA-ARCHIVOS
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400
018500 100-APERTURA-ARCHIVOS SECTION.
018600     OPEN INPUT  CVCARER CVACTIV CVSOLIC
018700          OUTPUT CVMOVIM
018800     IF FS-CVCARER NOT = 0 OR FS-CVACTIV NOT = 0
018900                          OR FS-CVSOLIC NOT = 0
019000        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<'
019100                UPON CONSOLE
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF
019500     IF FS-CVMOVIM NOT = 0
019600        DISPLAY '>>> ERROR AL ABRIR CVMOVIM <<<' UPON CONSOLE
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF.
020000 100-APERTURA-ARCHIVOS-E. EXIT.
020100
020200 150-ACEPTA-PARAMETROS SECTION.
020300     ACCEPT WKS-MOV-ID-PARM FROM SYSIN
020400     MOVE WKS-MOV-ID-PARM TO WKS-MOV-ID-SIGUIENTE.
020500 150-ACEPTA-PARAMETROS-E. EXIT.
020600
020700******************************************************************
020800*   200 - CARGA LA TABLA DE CARTERAS VALIDAS                     *
020900******************************************************************
021000 200-CARGA-CARTERAS SECTION.
021100     READ CVCARER NEXT RECORD
021200       AT END
021300          MOVE 1 TO WKS-FIN-CVCARER
021400       NOT AT END
021500          ADD 1 TO WKS-CARTERAS-CARGADAS
021600          SET WKS-IX-CAR TO WKS-CARTERAS-CARGADAS
021700          MOVE CAR-ID TO CAR-ID-TB (WKS-IX-CAR)
021800     END-READ.
021900 200-CARGA-CARTERAS-E. EXIT.
022000
022100******************************************************************
022200*   300 - CARGA LA TABLA DE ACTIVOS Y DETERMINA EL SIGUIENTE      *
022300*   NUMERO DE ACTIVO DISPONIBLE PARA LAS ALTAS DE ESTA CORRIDA    *
022400******************************************************************
022500 300-CARGA-ACTIVOS SECTION.
022600     READ CVACTIV NEXT RECORD
022700       AT END
022800          MOVE 1 TO WKS-FIN-CVACTIV
022900       NOT AT END
023000          ADD 1 TO WKS-ACTIVOS-CARGADOS
023100          SET WKS-IX-ACT TO WKS-ACTIVOS-CARGADOS
023200          MOVE ACT-ID           TO ACT-ID-TB           (WKS-IX-ACT)
023300          MOVE ACT-TICKER       TO ACT-TICKER-TB       (WKS-IX-ACT)
023400          MOVE ACT-NOMBRE       TO ACT-NOMBRE-TB       (WKS-IX-ACT)
023500          MOVE ACT-CATEGORIA    TO ACT-CATEGORIA-TB    (WKS-IX-ACT)
023600          MOVE ACT-ID-CARTERA   TO ACT-ID-CARTERA-TB   (WKS-IX-ACT)
023700          MOVE ACT-CANTIDAD     TO ACT-CANTIDAD-TB     (WKS-IX-ACT)
023800          MOVE ACT-PRECIO-COMPRA TO ACT-PRECIO-COMPRA-TB (WKS-IX-ACT)
023900          MOVE ACT-PRECIO-ACTUAL TO ACT-PRECIO-ACTUAL-TB (WKS-IX-ACT)
024000          MOVE ACT-RATIO-META   TO ACT-RATIO-META-TB   (WKS-IX-ACT)
024100          MOVE ACT-PLAZO        TO ACT-PLAZO-TB        (WKS-IX-ACT)
024200          MOVE ACT-NOTA         TO ACT-NOTA-TB         (WKS-IX-ACT)
024300          IF ACT-ID > WKS-ACT-ID-SIGUIENTE
024400             MOVE ACT-ID TO WKS-ACT-ID-SIGUIENTE
024500          END-IF
024600     END-READ.
024700 300-CARGA-ACTIVOS-E. EXIT.
024800
024900 350-CIERRA-ENTRADA-ACTIVOS SECTION.
025000     ADD 1 TO WKS-ACT-ID-SIGUIENTE
025100     CLOSE CVACTIV.
025200 350-CIERRA-ENTRADA-ACTIVOS-E. EXIT.
025300
025400******************************************************************
025500*   400 - LECTURA SECUENCIAL DE LAS SOLICITUDES DE MOVIMIENTO     *
025600******************************************************************
025700 400-LEE-SOLICITUD SECTION.
025800     READ CVSOLIC NEXT RECORD
025900       AT END
026000          MOVE 1 TO WKS-FIN-CVSOLIC
026100       NOT AT END
026200          ADD 1 TO WKS-SOLICITUDES-LEIDAS
026300     END-READ.
026400 400-LEE-SOLICITUD-E. EXIT.
026500
026600******************************************************************
026700*   500 - PROCESA UNA SOLICITUD: VALIDA LA CARTERA, BUSCA O CREA  *
026800*   EL ACTIVO Y GRABA EL MOVIMIENTO                              *
026900******************************************************************
027000 500-PROCESA-SOLICITUD SECTION.
027100     PERFORM 510-VALIDA-CARTERA
027200     IF CARTERA-ES-VALIDA
027300        PERFORM 520-BUSCA-O-CREA-ACTIVO
027400        PERFORM 530-ESCRIBE-TRANSACCION
027500     ELSE
027600        ADD 1 TO WKS-SOLICITUDES-RECHAZ
027700        DISPLAY 'SOLICITUD RECHAZADA, CARTERA INEXISTENTE: '
027800                TRQ-ID-CARTERA UPON CONSOLE
027900     END-IF
028000     PERFORM 400-LEE-SOLICITUD.
028100 500-PROCESA-SOLICITUD-E. EXIT.
028200
028300 510-VALIDA-CARTERA SECTION.
028400     MOVE 0 TO WKS-CARTERA-VALIDA
028500     PERFORM 511-COMPARA-CARTERA
028600         VARYING WKS-X FROM 1 BY 1
028700             UNTIL WKS-X > WKS-CARTERAS-CARGADAS
028800                OR CARTERA-ES-VALIDA.
028900 510-VALIDA-CARTERA-E. EXIT.
029000
029100 511-COMPARA-CARTERA SECTION.
029200     SET WKS-IX-CAR TO WKS-X
029300     IF CAR-ID-TB (WKS-IX-CAR) = TRQ-ID-CARTERA
029400        MOVE 1 TO WKS-CARTERA-VALIDA
029500     END-IF.
029600 511-COMPARA-CARTERA-E. EXIT.
029700
029800******************************************************************
029900*   520 - BUSCA EL ACTIVO POR TICKER+CARTERA, LO CREA EN LA       *
030000*   TABLA SI NO EXISTE TODAVIA (ALTA EN BLANCO, SIN POSICION)     *
030100******************************************************************
030200 520-BUSCA-O-CREA-ACTIVO SECTION.
030300     MOVE 0 TO WKS-POS-ACTIVO
030400     PERFORM 521-COMPARA-ACTIVO
030500         VARYING WKS-X FROM 1 BY 1
030600             UNTIL WKS-X > WKS-ACTIVOS-CARGADOS
030700                OR WKS-POS-ACTIVO > 0
030800     IF WKS-POS-ACTIVO = 0
030900        PERFORM 522-CREA-ACTIVO-NUEVO
031000     END-IF.
031100 520-BUSCA-O-CREA-ACTIVO-E. EXIT.
031200
031300 521-COMPARA-ACTIVO SECTION.
031400     SET WKS-IX-ACT TO WKS-X
031500     IF ACT-TICKER-TB     (WKS-IX-ACT) = TRQ-TICKER
031600        AND ACT-ID-CARTERA-TB (WKS-IX-ACT) = TRQ-ID-CARTERA
031700        MOVE WKS-X TO WKS-POS-ACTIVO
031800     END-IF.
031900 521-COMPARA-ACTIVO-E. EXIT.
032000
032100 522-CREA-ACTIVO-NUEVO SECTION.
032200     ADD 1 TO WKS-ACTIVOS-CARGADOS
032300     ADD 1 TO WKS-ACTIVOS-CREADOS
032400     SET WKS-IX-ACT TO WKS-ACTIVOS-CARGADOS
032500     MOVE WKS-ACT-ID-SIGUIENTE  TO ACT-ID-TB           (WKS-IX-ACT)
032600     MOVE TRQ-TICKER            TO ACT-TICKER-TB       (WKS-IX-ACT)
032700     MOVE TRQ-NOMBRE-ACTIVO     TO ACT-NOMBRE-TB       (WKS-IX-ACT)
032800     MOVE TRQ-CATEGORIA         TO ACT-CATEGORIA-TB    (WKS-IX-ACT)
032900     MOVE TRQ-ID-CARTERA        TO ACT-ID-CARTERA-TB   (WKS-IX-ACT)
033000     MOVE ZEROES                TO ACT-CANTIDAD-TB      (WKS-IX-ACT)
033100     MOVE ZEROES                TO ACT-PRECIO-COMPRA-TB (WKS-IX-ACT)
033200     MOVE ZEROES                TO ACT-PRECIO-ACTUAL-TB (WKS-IX-ACT)
033300     MOVE ZEROES                TO ACT-RATIO-META-TB    (WKS-IX-ACT)
033400     MOVE SPACES                TO ACT-PLAZO-TB         (WKS-IX-ACT)
033500     MOVE SPACES                TO ACT-NOTA-TB          (WKS-IX-ACT)
033600     MOVE WKS-ACTIVOS-CARGADOS  TO WKS-POS-ACTIVO
033700     ADD 1 TO WKS-ACT-ID-SIGUIENTE.
033800 522-CREA-ACTIVO-NUEVO-E. EXIT.
033900
034000******************************************************************
034100*   530 - GRABA EL MOVIMIENTO CONTRA EL ACTIVO YA UBICADO         *
034200******************************************************************
034300 530-ESCRIBE-TRANSACCION SECTION.
034400     SET WKS-IX-ACT TO WKS-POS-ACTIVO
034500     INITIALIZE                        REG-CVMOV01
034600     MOVE WKS-MOV-ID-SIGUIENTE      TO MOV-ID
034700     MOVE ACT-ID-TB (WKS-IX-ACT)    TO MOV-ID-ACTIVO
034800     MOVE TRQ-FECHA                 TO MOV-FECHA
034900     MOVE TRQ-CANTIDAD              TO MOV-CANTIDAD
035000     MOVE TRQ-PRECIO                TO MOV-PRECIO
035100     MOVE TRQ-TIPO                  TO MOV-TIPO
035200     MOVE TRQ-NOTA                  TO MOV-NOTA
035300     WRITE REG-CVMOV01
035400     IF FS-CVMOVIM NOT = 0
035500        DISPLAY 'ERROR AL GRABAR CVMOVIM, MOVIMIENTO: '
035600                MOV-ID ' STATUS: ' FS-CVMOVIM UPON CONSOLE
035700     ELSE
035800        ADD 1 TO WKS-TRANSACC-ESCRITAS
035900        ADD 1 TO WKS-MOV-ID-SIGUIENTE
036000     END-IF.
036100 530-ESCRIBE-TRANSACCION-E. EXIT.
036200
036300******************************************************************
036400*   800 - REGRABA EL MAESTRO DE ACTIVOS COMPLETO DESDE LA TABLA   *
036500*   EN MEMORIA, SUSTITUTO DE UN REWRITE CONTRA ARCHIVO INDEXADO   *
036600******************************************************************
036700 800-REGRABA-ACTIVOS SECTION.
036800     OPEN OUTPUT CVACTIV
036900     IF FS-CVACTIV NOT = 0
037000        DISPLAY '>>> ERROR AL REABRIR CVACTIV PARA REGRABAR <<<'
037100                UPON CONSOLE
037200        MOVE 91 TO RETURN-CODE
037300        STOP RUN
037400     END-IF
037500     PERFORM 810-REGRABA-UN-ACTIVO
037600         VARYING WKS-X FROM 1 BY 1
037700             UNTIL WKS-X > WKS-ACTIVOS-CARGADOS
037800     CLOSE CVACTIV.
037900 800-REGRABA-ACTIVOS-E. EXIT.
038000
038100 810-REGRABA-UN-ACTIVO SECTION.
038200     SET WKS-IX-ACT TO WKS-X
038300     INITIALIZE                                 REG-CVACT01
038400     MOVE ACT-ID-TB           (WKS-IX-ACT)    TO ACT-ID
038500     MOVE ACT-TICKER-TB       (WKS-IX-ACT)    TO ACT-TICKER
038600     MOVE ACT-NOMBRE-TB       (WKS-IX-ACT)    TO ACT-NOMBRE
038700     MOVE ACT-CATEGORIA-TB    (WKS-IX-ACT)    TO ACT-CATEGORIA
038800     MOVE ACT-ID-CARTERA-TB   (WKS-IX-ACT)    TO ACT-ID-CARTERA
038900     MOVE ACT-CANTIDAD-TB     (WKS-IX-ACT)    TO ACT-CANTIDAD
039000     MOVE ACT-PRECIO-COMPRA-TB (WKS-IX-ACT)   TO ACT-PRECIO-COMPRA
039100     MOVE ACT-PRECIO-ACTUAL-TB (WKS-IX-ACT)   TO ACT-PRECIO-ACTUAL
039200     MOVE ACT-RATIO-META-TB   (WKS-IX-ACT)    TO ACT-RATIO-META
039300     MOVE ACT-PLAZO-TB        (WKS-IX-ACT)    TO ACT-PLAZO
039400     MOVE ACT-NOTA-TB         (WKS-IX-ACT)    TO ACT-NOTA
039500     WRITE REG-CVACT01
039600     IF FS-CVACTIV NOT = 0
039700        DISPLAY 'ERROR AL REGRABAR CVACTIV, ACTIVO: '
039800                ACT-ID ' STATUS: ' FS-CVACTIV UPON CONSOLE
039900     ELSE
040000        ADD 1 TO WKS-ACTIVOS-REGRABADOS
040100     END-IF.
040200 810-REGRABA-UN-ACTIVO-E. EXIT.
040300
040400 900-ESTADISTICAS SECTION.
040500     DISPLAY '******************************************'
040600     MOVE    WKS-CARTERAS-CARGADAS  TO WKS-MASCARA
040700     DISPLAY 'CARTERAS CARGADAS:            ' WKS-MASCARA
040800     MOVE    WKS-SOLICITUDES-LEIDAS TO WKS-MASCARA
040900     DISPLAY 'SOLICITUDES LEIDAS:           ' WKS-MASCARA
041000     MOVE    WKS-SOLICITUDES-RECHAZ TO WKS-MASCARA
041100     DISPLAY 'SOLICITUDES RECHAZADAS:       ' WKS-MASCARA
041200     MOVE    WKS-ACTIVOS-CREADOS    TO WKS-MASCARA
041300     DISPLAY 'ACTIVOS CREADOS:              ' WKS-MASCARA
041400     MOVE    WKS-TRANSACC-ESCRITAS  TO WKS-MASCARA
041500     DISPLAY 'TRANSACCIONES ESCRITAS:       ' WKS-MASCARA
041600     MOVE    WKS-ACTIVOS-REGRABADOS TO WKS-MASCARA
041700     DISPLAY 'ACTIVOS REGRABADOS:           ' WKS-MASCARA
041800     DISPLAY '******************************************'.
041900 900-ESTADISTICAS-E. EXIT.
042000
042100 950-CIERRA-ARCHIVOS SECTION.
042200     CLOSE CVCARER CVSOLIC CVMOVIM.
042300 950-CIERRA-ARCHIVOS-E. EXIT.
