000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVMOV01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : BITACORA DE MOVIMIENTOS (COMPRA/VENTA) CONTRA UN *
000800*             : ACTIVO.  ARCHIVO DE SOLO ESCRITURA, EN ORDEN DE  *
000900*             : OCURRENCIA DEL MOVIMIENTO.                      *
001000* USADO POR   : CVAL0030                                         *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*   CAMBIOS                                                      *
001400*----------------------------------------------------------------*
001500* 14/03/1986 JALV  000000  VERSION ORIGINAL DEL LAYOUT           *
001600* 02/09/1991 MORG  001014  SIN CAMBIOS                           *
001700* 21/01/1999 RFLO  Y2K-02  MOV-FECHA YA VIAJABA EN CCYYMMDD (8    *
001800*                          POSICIONES), NO REQUIERE AJUSTE       *
001900* 11/06/2003 HVAS  002237  SE AMPLIA MOV-NOTA A 200 POSICIONES   *
002000******************************************************************
002100 01  REG-CVMOV01.
002200*--------------------------------------------------------------*
002300*    LLAVE PRIMARIA DEL MOVIMIENTO                               *
002400*--------------------------------------------------------------*
002500     05  MOV-ID                      PIC 9(09).
002600*--------------------------------------------------------------*
002700*    ACTIVO AFECTADO POR EL MOVIMIENTO                           *
002800*--------------------------------------------------------------*
002900     05  MOV-ID-ACTIVO               PIC 9(09).
003000*--------------------------------------------------------------*
003100*    FECHA DEL MOVIMIENTO, FORMATO CCYYMMDD                      *
003200*--------------------------------------------------------------*
003300     05  MOV-FECHA                   PIC 9(08).
003400     05  MOV-FECHA-R REDEFINES MOV-FECHA.
003500         10  MOV-FECHA-ANIO          PIC 9(04).
003600         10  MOV-FECHA-MES           PIC 9(02).
003700         10  MOV-FECHA-DIA           PIC 9(02).
003800*--------------------------------------------------------------*
003900*    CANTIDAD Y PRECIO DE LA OPERACION                          *
004000*--------------------------------------------------------------*
004100     05  MOV-CANTIDAD                PIC S9(09).
004200     05  MOV-PRECIO                  PIC S9(09)V99.
004300*--------------------------------------------------------------*
004400*    TIPO DE MOVIMIENTO                                         *
004500*--------------------------------------------------------------*
004600     05  MOV-TIPO                    PIC X(04).
004700         88  MOV-ES-COMPRA                   VALUE 'BUY '.
004800         88  MOV-ES-VENTA                     VALUE 'SELL'.
004900*--------------------------------------------------------------*
005000*    BITACORA LIBRE DEL MOVIMIENTO                               *
005100*--------------------------------------------------------------*
005200     05  MOV-NOTA                    PIC X(200).
005300*--------------------------------------------------------------*
005400*    RELLENO DE REGISTRO                                        *
005500*--------------------------------------------------------------*
005600     05  FILLER                      PIC X(12).
