000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVAL0010, VALORIZACION DE CARTERAS               *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE ACTIVOS (UNA LINEA POR TENEN-  *
000800*             : CIA, EN SECUENCIA DE CARTERA) Y CALCULA, PARA    *
000900*             : CADA ACTIVO Y PARA CADA CARTERA, LA INVERSION,   *
001000*             : EL VALOR DE MERCADO, LA GANANCIA O PERDIDA Y LA  *
001100*             : RENTABILIDAD PORCENTUAL.  ESCRIBE UNA LINEA DE   *
001200*             : RESUMEN POR ACTIVO Y UNA POR CARTERA.            *
001300* ARCHIVOS    : CVACTIVO=E, CVRESUM=S                            *
001400* ACCION (ES) : C=CALCULAR                                       *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 000000                                           *
001800* NOMBRE      : VALORIZACION DE CARTERAS DE INVERSION            *
001900******************************************************************
002000*        V A L O R I Z A C I O N   D E   C A R T E R A S
002100******************************************************************
002200*----------------------------------------------------------------*
002300*   BITACORA DE CAMBIOS                                         *
002400*----------------------------------------------------------------*
002500* 14/03/1986 JALV  000000  VERSION ORIGINAL - CORRIDA SOLO CON   *
002600*                          TOTAL DE CARTERA, SIN LINEA POR       *
002700*                          ACTIVO                                *
002800* 02/09/1991 MORG  001014  SE AGREGA LA LINEA DE RESUMEN POR     *
002900*                          ACTIVO (RES-ES-ACTIVO) PARA SOPORTAR  *
003000*                          LA PANTALLA DE DETALLE DE TENENCIA    *
003100* 21/01/1999 RFLO  Y2K-02  REVISION GENERAL DE CAMBIO DE SIGLO.  *
003200*                          ESTE PROGRAMA NO MANEJA FECHAS, SIN   *
003300*                          IMPACTO                               *
003400* 30/05/2001 MORG  001588  LA RENTABILIDAD SE REDONDEA PRIMERO A *
003500*                          6 DECIMALES Y LUEGO A 2, PARA EVITAR  *
003600*                          DIFERENCIAS DE CENTAVO CONTRA EL      *
003700*                          SISTEMA EN LINEA                      *
003800* 11/06/2003 HVAS  002237  SE AMPLIA EL CONTADOR DE ESTADISTICAS *
003900*                          A 7 POSICIONES, LAS CARTERAS GRANDES  *
004000*                          YA NO CABIAN EN 5                     *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    CVAL0010.
004400 AUTHOR.        J. ALVARADO.
004500 INSTALLATION.  CARTERA DE VALORES.
004600 DATE-WRITTEN.  14/03/1986.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CVACTIVO  ASSIGN   TO CVACTIVO
005700            FILE STATUS IS FS-CVACTIVO.
005800     SELECT CVRESUM   ASSIGN   TO CVRESUM
005900            FILE STATUS IS FS-CVRESUM.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*                   MAESTRO DE ACTIVOS - ENTRADA
006300 FD  CVACTIVO.
006400     COPY CVACT01.
006500*                   RESUMEN DE VALORIZACION - SALIDA
006600 FD  CVRESUM.
006700     COPY CVRES01.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              VARIABLES DE ARCHIVO                              *
007100******************************************************************
007200 01  WKS-STATUS.
007300     05  FS-CVACTIVO             PIC 9(02) VALUE ZEROES.
007400     05  FS-CVRESUM              PIC 9(02) VALUE ZEROES.
007500     05  FILLER                  PIC X(06) VALUE SPACES.
007600 01  WKS-BANDERAS.
007700     05  WKS-FIN-CVACTIVO        PIC 9(01) VALUE ZEROES COMP.
007800         88  FIN-CVACTIVO                   VALUE 1.
007900     05  WKS-PRIMERA-VEZ         PIC 9(01) VALUE 1 COMP.
008000         88  ES-PRIMERA-VEZ                 VALUE 1.
008100     05  FILLER                  PIC X(04) VALUE SPACES.
008200******************************************************************
008300*              CAMPOS DE TRABAJO DEL CALCULO                     *
008400******************************************************************
008500 01  WKS-CAMPOS-TRABAJO.
008600     05  WKS-ID-CARTERA-ANT      PIC 9(09) VALUE ZEROES.
008700     05  WKS-ID-CARTERA-ANT-R REDEFINES WKS-ID-CARTERA-ANT.
008800         10  WKS-CARTERA-ANT-ALTA PIC 9(05).
008900         10  WKS-CARTERA-ANT-BAJA PIC 9(04).
009000     05  WKS-INVERSION-ACT       PIC S9(11)V99 VALUE ZEROES.
009100     05  WKS-VALOR-ACT           PIC S9(11)V99 VALUE ZEROES.
009200     05  WKS-GANANCIA-ACT        PIC S9(11)V99 VALUE ZEROES.
009300     05  WKS-RENTAB-ACT-6        PIC S9(05)V9(6) VALUE ZEROES.
009400     05  WKS-RENTAB-ACT-6-R REDEFINES WKS-RENTAB-ACT-6.
009500         10  WKS-RENTAB-ACT-ENTERO PIC S9(05).
009600         10  WKS-RENTAB-ACT-DECIMAL PIC 9(06).
009700     05  WKS-RENTAB-ACT          PIC S9(03)V99 VALUE ZEROES.
009800     05  WKS-INVERSION-CARTERA   PIC S9(11)V99 VALUE ZEROES.
009900     05  WKS-VALOR-CARTERA       PIC S9(11)V99 VALUE ZEROES.
010000     05  WKS-GANANCIA-CARTERA    PIC S9(11)V99 VALUE ZEROES.
010100     05  WKS-RENTAB-CAR-6        PIC S9(05)V9(6) VALUE ZEROES.
010200     05  WKS-RENTAB-CAR-6-R REDEFINES WKS-RENTAB-CAR-6.
010300         10  WKS-RENTAB-CAR-ENTERO PIC S9(05).
010400         10  WKS-RENTAB-CAR-DECIMAL PIC 9(06).
010500     05  WKS-RENTAB-CARTERA      PIC S9(03)V99 VALUE ZEROES.
010600     05  FILLER                  PIC X(08) VALUE SPACES.
010700******************************************************************
010800*              CONTADORES PARA LA BITACORA DE OPERACION          *
010900******************************************************************
011000 01  WKS-CONTADORES.
011100     05  WKS-ACTIVOS-LEIDOS      PIC 9(07) VALUE ZEROES COMP.
011200     05  WKS-ACTIVOS-ESCRITOS    PIC 9(07) VALUE ZEROES COMP.
011300     05  WKS-CARTERAS-ESCRITAS   PIC 9(07) VALUE ZEROES COMP.
011400     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011500     05  FILLER                  PIC X(08) VALUE SPACES.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800******************************************************************
011900*               S E C C I O N    P R I N C I P A L               *
012000******************************************************************
012100 000-MAIN SECTION.
012200     PERFORM 100-APERTURA-ARCHIVOS
012300     PERFORM 200-LEE-ACTIVO
012400     PERFORM 300-VALORIZA-ACTIVO
012500         UNTIL FIN-CVACTIVO
012600     PERFORM 400-CIERRA-ULTIMA-CARTERA
012700     PERFORM 900-ESTADISTICAS
012800     PERFORM 950-CIERRA-ARCHIVOS
012900     STOP RUN.
013000 000-MAIN-E. EXIT.
013100
013200 100-APERTURA-ARCHIVOS SECTION.
013300     OPEN INPUT  CVACTIVO
013400          OUTPUT CVRESUM
013500     IF FS-CVACTIVO NOT = 0
013600        DISPLAY '>>> ERROR AL ABRIR CVACTIVO, STATUS: '
013700                FS-CVACTIVO UPON CONSOLE
013800        MOVE 91 TO RETURN-CODE
013900        STOP RUN
014000     END-IF
014100     IF FS-CVRESUM NOT = 0
014200        DISPLAY '>>> ERROR AL ABRIR CVRESUM, STATUS: '
014300                FS-CVRESUM UPON CONSOLE
014400        MOVE 91 TO RETURN-CODE
014500        STOP RUN
014600     END-IF.
014700 100-APERTURA-ARCHIVOS-E. EXIT.
014800
014900******************************************************************
015000*   300-VALORIZA-ACTIVO - CALCULA EL ACTIVO LEIDO, LO ESCRIBE,    *
015100*   ACUMULA EL TOTAL DE LA CARTERA Y DETECTA LA RUPTURA DE       *
015200*   CONTROL POR CAMBIO DE ACT-ID-CARTERA                         *
015300******************************************************************
015400 300-VALORIZA-ACTIVO SECTION.
015500     IF NOT ES-PRIMERA-VEZ
015600        IF ACT-ID-CARTERA NOT = WKS-ID-CARTERA-ANT
015700           PERFORM 500-ESCRIBE-RESUMEN-CARTERA
015800           MOVE ZEROES TO WKS-INVERSION-CARTERA
015900                           WKS-VALOR-CARTERA
016000        END-IF
016100     ELSE
016200        MOVE 0 TO WKS-PRIMERA-VEZ
016300     END-IF
016400     MOVE ACT-ID-CARTERA TO WKS-ID-CARTERA-ANT
016500
016600     COMPUTE WKS-INVERSION-ACT = ACT-PRECIO-COMPRA * ACT-CANTIDAD
016700     COMPUTE WKS-VALOR-ACT     = ACT-PRECIO-ACTUAL * ACT-CANTIDAD
016800     COMPUTE WKS-GANANCIA-ACT  = WKS-VALOR-ACT - WKS-INVERSION-ACT
016900
017000     IF WKS-INVERSION-ACT > 0
017100        COMPUTE WKS-RENTAB-ACT-6 ROUNDED =
017200                (WKS-GANANCIA-ACT * 100) / WKS-INVERSION-ACT
017300        COMPUTE WKS-RENTAB-ACT   ROUNDED = WKS-RENTAB-ACT-6
017400     ELSE
017500        MOVE ZEROES TO WKS-RENTAB-ACT
017600     END-IF
017700
017800     ADD WKS-INVERSION-ACT TO WKS-INVERSION-CARTERA
017900     ADD WKS-VALOR-ACT     TO WKS-VALOR-CARTERA
018000
018100     PERFORM 310-ESCRIBE-RESUMEN-ACTIVO
018200     PERFORM 200-LEE-ACTIVO.
018300 300-VALORIZA-ACTIVO-E. EXIT.
018400
018500 310-ESCRIBE-RESUMEN-ACTIVO SECTION.
018600     INITIALIZE                   REG-CVRES01
018700     MOVE ACT-ID               TO RES-ID
018800     MOVE 'A'                  TO RES-TIPO-RESUMEN
018900     MOVE WKS-INVERSION-ACT    TO RES-INVERSION-TOTAL
019000     MOVE WKS-VALOR-ACT        TO RES-VALOR-TOTAL
019100     MOVE WKS-GANANCIA-ACT     TO RES-GANANCIA-PERDIDA
019200     MOVE WKS-RENTAB-ACT       TO RES-RENTABILIDAD
019300     WRITE REG-CVRES01
019400     IF FS-CVRESUM NOT = 0
019500        DISPLAY 'ERROR AL GRABAR CVRESUM, ACTIVO: ' ACT-ID
019600                ' STATUS: ' FS-CVRESUM UPON CONSOLE
019700     ELSE
019800        ADD 1 TO WKS-ACTIVOS-ESCRITOS
019900     END-IF.
020000 310-ESCRIBE-RESUMEN-ACTIVO-E. EXIT.
020100
020200******************************************************************
020300*   500-ESCRIBE-RESUMEN-CARTERA - RUPTURA DE CONTROL, UNA LINEA  *
020400*   POR CARTERA CON EL TOTAL ACUMULADO DE SUS ACTIVOS            *
020500******************************************************************
020600 500-ESCRIBE-RESUMEN-CARTERA SECTION.
020700     COMPUTE WKS-GANANCIA-CARTERA =
020800             WKS-VALOR-CARTERA - WKS-INVERSION-CARTERA
020900     IF WKS-INVERSION-CARTERA > 0
021000        COMPUTE WKS-RENTAB-CAR-6 ROUNDED =
021100                (WKS-GANANCIA-CARTERA * 100) /
021200                 WKS-INVERSION-CARTERA
021300        COMPUTE WKS-RENTAB-CARTERA ROUNDED = WKS-RENTAB-CAR-6
021400     ELSE
021500        MOVE ZEROES TO WKS-RENTAB-CARTERA
021600     END-IF
021700
021800     INITIALIZE                       REG-CVRES01
021900     MOVE WKS-ID-CARTERA-ANT       TO RES-ID
022000     MOVE 'P'                      TO RES-TIPO-RESUMEN
022100     MOVE WKS-INVERSION-CARTERA    TO RES-INVERSION-TOTAL
022200     MOVE WKS-VALOR-CARTERA        TO RES-VALOR-TOTAL
022300     MOVE WKS-GANANCIA-CARTERA     TO RES-GANANCIA-PERDIDA
022400     MOVE WKS-RENTAB-CARTERA       TO RES-RENTABILIDAD
022500     WRITE REG-CVRES01
022600     IF FS-CVRESUM NOT = 0
022700        DISPLAY 'ERROR AL GRABAR CVRESUM, CARTERA: '
022800                WKS-ID-CARTERA-ANT
022900                ' STATUS: ' FS-CVRESUM UPON CONSOLE
023000     ELSE
023100        ADD 1 TO WKS-CARTERAS-ESCRITAS
023200     END-IF.
023300 500-ESCRIBE-RESUMEN-CARTERA-E. EXIT.
023400
023500 400-CIERRA-ULTIMA-CARTERA SECTION.
023600     IF WKS-ACTIVOS-LEIDOS > 0
023700        PERFORM 500-ESCRIBE-RESUMEN-CARTERA
023800     END-IF.
023900 400-CIERRA-ULTIMA-CARTERA-E. EXIT.
024000
024100******************************************************************
024200*   200-LEE-ACTIVO - LECTURA SECUENCIAL DEL MAESTRO DE ACTIVOS   *
024300******************************************************************
024400 200-LEE-ACTIVO SECTION.
024500     READ CVACTIVO NEXT RECORD
024600       AT END
024700          MOVE 1 TO WKS-FIN-CVACTIVO
024800       NOT AT END
024900          ADD 1 TO WKS-ACTIVOS-LEIDOS
025000     END-READ.
025100 200-LEE-ACTIVO-E. EXIT.
025200
025300 900-ESTADISTICAS SECTION.
025400     DISPLAY '******************************************'
025500     MOVE    WKS-ACTIVOS-LEIDOS     TO WKS-MASCARA
025600     DISPLAY 'ACTIVOS LEIDOS:              ' WKS-MASCARA
025700     MOVE    WKS-ACTIVOS-ESCRITOS   TO WKS-MASCARA
025800     DISPLAY 'RESUMENES DE ACTIVO ESCRITOS:' WKS-MASCARA
025900     MOVE    WKS-CARTERAS-ESCRITAS  TO WKS-MASCARA
026000     DISPLAY 'RESUMENES DE CARTERA ESCRITOS:' WKS-MASCARA
026100     DISPLAY '******************************************'.
026200 900-ESTADISTICAS-E. EXIT.
026300
026400 950-CIERRA-ARCHIVOS SECTION.
026500     CLOSE CVACTIVO CVRESUM.
026600 950-CIERRA-ARCHIVOS-E. EXIT.
