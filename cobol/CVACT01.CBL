000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVACT01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : ESTRUCTURA DEL MAESTRO DE ACTIVOS (ACCIONES,     *
000800*             : FONDOS, ETC.) QUE COMPONEN CADA CARTERA DE UN    *
000900*             : CLIENTE.  UNA LINEA POR TENENCIA.                *
001000* USADO POR   : CVAL0010, CVAL0020, CVAL0030                     *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*   CAMBIOS                                                      *
001400*----------------------------------------------------------------*
001500* 14/03/1986 JALV  000000  VERSION ORIGINAL DEL LAYOUT           *
001600* 02/09/1991 MORG  001014  SE AGREGA ACT-RATIO-META PARA EL      *
001700*                          PROYECTO DE BALANCEO DE CARTERAS      *
001800* 21/01/1999 RFLO  Y2K-02  VALIDADO PARA EL CAMBIO DE SIGLO, NO   *
001900*                          SE ALTERAN PICTURAS DE FECHA (NINGUNA *
002000*                          FECHA VIVE EN ESTE LAYOUT)            *
002100* 11/06/2003 HVAS  002237  SE AMPLIA ACT-NOTA A 200 POSICIONES   *
002200******************************************************************
002300 01  REG-CVACT01.
002400*--------------------------------------------------------------*
002500*    LLAVE PRIMARIA DEL ACTIVO                                  *
002600*--------------------------------------------------------------*
002700     05  ACT-ID                      PIC 9(09).
002800*--------------------------------------------------------------*
002900*    IDENTIFICACION DEL INSTRUMENTO                             *
003000*--------------------------------------------------------------*
003100     05  ACT-TICKER                  PIC X(20).
003200     05  ACT-NOMBRE                  PIC X(60).
003300     05  ACT-CATEGORIA               PIC X(20).
003400*--------------------------------------------------------------*
003500*    CARTERA (GOAL-ACCOUNT) PROPIETARIA DEL ACTIVO               *
003600*--------------------------------------------------------------*
003700     05  ACT-ID-CARTERA              PIC 9(09).
003800*--------------------------------------------------------------*
003900*    POSICION Y PRECIOS - 2 DECIMALES, SIGNO EN LA CANTIDAD      *
004000*--------------------------------------------------------------*
004100     05  ACT-CANTIDAD                PIC S9(09).
004200     05  ACT-PRECIO-COMPRA           PIC S9(09)V99.
004300     05  ACT-PRECIO-ACTUAL           PIC S9(09)V99.
004400*--------------------------------------------------------------*
004500*    RATIO META DENTRO DE LA CARTERA, PORCENTAJE 2 DECIMALES     *
004600*--------------------------------------------------------------*
004700     05  ACT-RATIO-META              PIC S9(03)V99.
004800*--------------------------------------------------------------*
004900*    PLAZO DE INVERSION - INFORMATIVO, NO AFECTA EL CALCULO      *
005000*--------------------------------------------------------------*
005100     05  ACT-PLAZO                   PIC X(10).
005200         88  ACT-PLAZO-CORTO                 VALUE 'CORTO     '.
005300         88  ACT-PLAZO-MEDIO                 VALUE 'MEDIO     '.
005400         88  ACT-PLAZO-LARGO                 VALUE 'LARGO     '.
005500*--------------------------------------------------------------*
005600*    BITACORA LIBRE DEL ANALISTA                                *
005700*--------------------------------------------------------------*
005800     05  ACT-NOTA                    PIC X(200).
005900*--------------------------------------------------------------*
006000*    RELLENO DE REGISTRO                                        *
006100*--------------------------------------------------------------*
006200     05  FILLER                      PIC X(15).
