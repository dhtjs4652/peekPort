000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVMET01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : RATIOS META POR CODIGO DE ACCION PARA EL ANALISIS*
000800*             : DE BALANCEO.  UNA LINEA POR CODIGO CON META      *
000900*             : DEFINIDA POR EL CLIENTE O EL ASESOR.             *
001000* USADO POR   : CVAL0020 (ENTRADA)                               *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*   CAMBIOS                                                      *
001400*----------------------------------------------------------------*
001500* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001600* 21/01/1999 RFLO  Y2K-02  SIN FECHAS EN ESTE LAYOUT, NO REQUIERE*
001700*                          AJUSTE DE SIGLO                      *
001800******************************************************************
001900 01  REG-CVMET01.
002000*--------------------------------------------------------------*
002100*    LLAVE DEL CODIGO DE ACCION                                 *
002200*--------------------------------------------------------------*
002300     05  MET-CODIGO                  PIC X(20).
002400*--------------------------------------------------------------*
002500*    RATIO META, PORCENTAJE 2 DECIMALES                         *
002600*--------------------------------------------------------------*
002700     05  MET-RATIO                   PIC S9(03)V99.
002800*--------------------------------------------------------------*
002900*    RELLENO DE REGISTRO                                        *
003000*--------------------------------------------------------------*
003100     05  FILLER                      PIC X(15).
