000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVTEN01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : TENENCIAS ACTUALES DE LA CARTERA QUE SE VA A     *
000800*             : BALANCEAR.  UNA LINEA POR CODIGO DE ACCION QUE   *
000900*             : EL CLIENTE POSEE HOY.                           *
001000* USADO POR   : CVAL0020 (ENTRADA)                               *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*   CAMBIOS                                                      *
001400*----------------------------------------------------------------*
001500* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001600* 21/01/1999 RFLO  Y2K-02  SIN FECHAS EN ESTE LAYOUT, NO REQUIERE*
001700*                          AJUSTE DE SIGLO                      *
001800******************************************************************
001900 01  REG-CVTEN01.
002000*--------------------------------------------------------------*
002100*    LLAVE DEL CODIGO DE ACCION                                 *
002200*--------------------------------------------------------------*
002300     05  TEN-CODIGO                  PIC X(20).
002400     05  TEN-NOMBRE                  PIC X(60).
002500*--------------------------------------------------------------*
002600*    POSICION ACTUAL                                            *
002700*--------------------------------------------------------------*
002800     05  TEN-ACCIONES                PIC S9(09).
002900     05  TEN-PRECIO                  PIC S9(09)V99.
003000     05  TEN-VALOR                   PIC S9(11)V99.
003100*--------------------------------------------------------------*
003200*    RATIO ACTUAL DENTRO DE LA CARTERA, PORCENTAJE 2 DECIMALES   *
003300*--------------------------------------------------------------*
003400     05  TEN-RATIO                   PIC S9(03)V99.
003500*--------------------------------------------------------------*
003600*    RELLENO DE REGISTRO                                        *
003700*--------------------------------------------------------------*
003800     05  FILLER                      PIC X(20).
