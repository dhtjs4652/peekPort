000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVRES01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : SALIDA DE LA VALORIZACION - UNA LINEA POR ACTIVO *
000800*             : VALORIZADO Y UNA LINEA POR CARTERA VALORIZADA.   *
000900*             : RES-TIPO-RESUMEN DISTINGUE AMBOS CASOS PORQUE    *
001000*             : COMPARTEN EL MISMO ARCHIVO DE SALIDA.            *
001100* USADO POR   : CVAL0010                                         *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*   CAMBIOS                                                      *
001500*----------------------------------------------------------------*
001600* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001700* 21/01/1999 RFLO  Y2K-02  SIN FECHAS EN ESTE LAYOUT, NO REQUIERE*
001800*                          AJUSTE DE SIGLO                      *
001900******************************************************************
002000 01  REG-CVRES01.
002100*--------------------------------------------------------------*
002200*    LLAVE DEL RENGLON VALORIZADO (ID DE ACTIVO O DE CARTERA)    *
002300*--------------------------------------------------------------*
002400     05  RES-ID                      PIC 9(09).
002500*--------------------------------------------------------------*
002600*    DISTINGUE SI LA LINEA ES DE UN ACTIVO O DE UNA CARTERA      *
002700*--------------------------------------------------------------*
002800     05  RES-TIPO-RESUMEN            PIC X(01).
002900         88  RES-ES-ACTIVO                   VALUE 'A'.
003000         88  RES-ES-CARTERA                  VALUE 'P'.
003100*--------------------------------------------------------------*
003200*    TOTALES DE INVERSION Y VALOR DE MERCADO                    *
003300*--------------------------------------------------------------*
003400     05  RES-INVERSION-TOTAL         PIC S9(11)V99.
003500     05  RES-VALOR-TOTAL             PIC S9(11)V99.
003600*--------------------------------------------------------------*
003700*    GANANCIA/PERDIDA Y RENTABILIDAD PORCENTUAL                 *
003800*--------------------------------------------------------------*
003900     05  RES-GANANCIA-PERDIDA        PIC S9(11)V99.
004000     05  RES-RENTABILIDAD            PIC S9(03)V99.
004100*--------------------------------------------------------------*
004200*    RELLENO DE REGISTRO                                        *
004300*--------------------------------------------------------------*
004400     05  FILLER                      PIC X(18).
