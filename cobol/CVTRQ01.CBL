000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : M. ORELLANA (MORG)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVTRQ01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : SOLICITUD DE REGISTRO DE UN MOVIMIENTO DE COMPRA *
000800*             : O VENTA, TAL COMO LLEGA DEL FRENTE EN LINEA.     *
000900*             : SI EL ACTIVO NO EXISTE SE CREA CON ESTOS MISMOS  *
001000*             : DATOS.                                          *
001100* USADO POR   : CVAL0030 (ENTRADA)                               *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*   CAMBIOS                                                      *
001500*----------------------------------------------------------------*
001600* 02/09/1991 MORG  001014  VERSION ORIGINAL DEL LAYOUT           *
001700* 21/01/1999 RFLO  Y2K-02  TRQ-FECHA YA VIAJABA EN CCYYMMDD (8    *
001800*                          POSICIONES), NO REQUIERE AJUSTE       *
001900* 30/05/2001 MORG  001588  SE ELIMINA TRQ-ID-USUARIO, EL ACTIVO  *
002000*                          SE IDENTIFICA POR TICKER+CARTERA Y LA *
002100*                          CARTERA YA TIENE SU PROPIO USUARIO    *
002200******************************************************************
002300 01  REG-CVTRQ01.
002400*--------------------------------------------------------------*
002500*    IDENTIFICACION DEL ACTIVO Y SU CARTERA                     *
002600*--------------------------------------------------------------*
002700     05  TRQ-TICKER                  PIC X(20).
002800     05  TRQ-ID-CARTERA              PIC 9(09).
002900*--------------------------------------------------------------*
003000*    DATOS DE ALTA, USADOS SOLO SI EL ACTIVO NO EXISTE TODAVIA   *
003100*--------------------------------------------------------------*
003200     05  TRQ-NOMBRE-ACTIVO           PIC X(60).
003300     05  TRQ-CATEGORIA               PIC X(20).
003400*--------------------------------------------------------------*
003500*    DATOS DEL MOVIMIENTO                                       *
003600*--------------------------------------------------------------*
003700     05  TRQ-FECHA                   PIC 9(08).
003800     05  TRQ-CANTIDAD                PIC S9(09).
003900     05  TRQ-PRECIO                  PIC S9(09)V99.
004000     05  TRQ-TIPO                    PIC X(04).
004100         88  TRQ-ES-COMPRA                   VALUE 'BUY '.
004200         88  TRQ-ES-VENTA                     VALUE 'SELL'.
004300     05  TRQ-NOTA                    PIC X(200).
004400*--------------------------------------------------------------*
004500*    RELLENO DE REGISTRO                                        *
004600*--------------------------------------------------------------*
004700     05  FILLER                      PIC X(10).
