000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. ALVARADO (JALV)                               *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* MIEMBRO     : CVCAR01                                          *
000600* TIPO        : COPY - LAYOUT DE ARCHIVO                         *
000700* DESCRIPCION : ESTRUCTURA DEL MAESTRO DE CARTERAS (GOAL-ACCOUNT)*
000800*             : UNA LINEA POR CARTERA/META DE AHORRO DEL CLIENTE.*
000900* USADO POR   : CVAL0030 (VALIDACION DE EXISTENCIA)              *
001000******************************************************************
001100*----------------------------------------------------------------*
001200*   CAMBIOS                                                      *
001300*----------------------------------------------------------------*
001400* 14/03/1986 JALV  000000  VERSION ORIGINAL DEL LAYOUT           *
001500* 02/09/1991 MORG  001014  SIN CAMBIOS, REVISADO CON CVACT01     *
001600* 21/01/1999 RFLO  Y2K-02  VALIDADO PARA EL CAMBIO DE SIGLO, NO   *
001700*                          SE ALTERAN PICTURAS DE FECHA (NINGUNA *
001800*                          FECHA VIVE EN ESTE LAYOUT)            *
001900******************************************************************
002000 01  REG-CVCAR01.
002100*--------------------------------------------------------------*
002200*    LLAVE PRIMARIA DE LA CARTERA                               *
002300*--------------------------------------------------------------*
002400     05  CAR-ID                      PIC 9(09).
002500*--------------------------------------------------------------*
002600*    DATOS DESCRIPTIVOS                                         *
002700*--------------------------------------------------------------*
002800     05  CAR-NOMBRE                  PIC X(60).
002900*--------------------------------------------------------------*
003000*    MONTOS META Y ACUMULADO - ENTEROS SIN DECIMALES             *
003100*--------------------------------------------------------------*
003200     05  CAR-MONTO-META              PIC 9(11).
003300     05  CAR-MONTO-TOTAL             PIC 9(11).
003400*--------------------------------------------------------------*
003500*    USUARIO PROPIETARIO DE LA CARTERA                           *
003600*--------------------------------------------------------------*
003700     05  CAR-ID-USUARIO              PIC 9(09).
003800*--------------------------------------------------------------*
003900*    EFECTIVO NO INVERTIDO, 2 DECIMALES CON SIGNO                *
004000*--------------------------------------------------------------*
004100     05  CAR-EFECTIVO                PIC S9(09)V99.
004200*--------------------------------------------------------------*
004300*    RELLENO DE REGISTRO                                        *
004400*--------------------------------------------------------------*
004500     05  FILLER                      PIC X(20).
